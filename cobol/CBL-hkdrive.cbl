000100*===============================================================*
000200* PROGRAM NAME:    HKDRIVE
000300* ORIGINAL AUTHOR: R MATTHEWS
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/11/97 R MATTHEWS     CREATED FOR HOCKEYPREDICTOR NIGHTLY RUN HP0001  
000900* 03/11/97 R MATTHEWS     LOADS TEAM MASTER INTO TEAM-TABLE,      HP0001  
001000*                         WALKS THE GAME SCHEDULE FOR THE RUN
001100*                         DATE, SCORES EACH MATCHUP AND DRIVES
001200*                         THE DAILY REPORT
001300* 03/25/97 R MATTHEWS     ADDED CALL TO HKRPTWR AT END OF RUN     HP0004  
001400* 05/06/97 R MATTHEWS     ADDED THE TEAM-NOT-FOUND CHECK - A GAME HP0032  
001500*                         RECORD REFERENCING A TEAM-ID MISSING
001600*                         FROM THE MASTER IS SKIPPED, NOT ABENDED
001700* 09/22/98 R MATTHEWS     RAISED TEAM-TABLE AND GPR-TABLE         HP0114
001800*                         CEILINGS TO MATCH THE COPYBOOK CHANGE
001900* 02/04/99 T OKONKWO      Y2K - RUN-DATE CONTROL CARD READ AS A   HPY2K01
002000*                         4-DIGIT CCYY FIELD, NOT 2-DIGIT YY.
002100*                         VERIFIED AGAINST THE GAME FILE'S OWN
002200*                         8-DIGIT DATE FIELD, BOTH CCYY
002300* 01/09/02 T OKONKWO      GAME FILE NOW FILTERED TO THE RUN DATE  HP0199
002400*                         ONLY - PRIOR VERSION SCORED THE WHOLE
002500*                         SCHEDULE FILE REGARDLESS OF DATE
002600* 06/11/04 T OKONKWO      ADDED A GAMES-EXAMINED-COUNT COUNTER    HP0233
002700*                         FOR THE OPERATIONS TRACE DISPLAY
002800* 11/22/04 T OKONKWO      1000-INITIALIZATION NOW SKIPS OPENING   HP0263
002900*                         THE TEAM/GAME FILES AND FALLS THROUGH
003000*                         TO THE EXIT LEG WHEN THE RUN-DATE CARD
003100*                         CANNOT BE READ, INSTEAD OF OPENING THEM
003200*                         AGAINST A RUN-DATE THAT WAS NEVER SET
003300*===============================================================*
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID.  HKDRIVE.
003600 AUTHOR.        R MATTHEWS.
003700 INSTALLATION.  HOCKEYPREDICTOR BATCH SYSTEMS.
003800 DATE-WRITTEN.  03/11/97.
003900 DATE-COMPILED.
004000 SECURITY.      NON-CONFIDENTIAL.
004100*===============================================================*
004200* NIGHTLY BATCH DRIVER FOR THE HOCKEYPREDICTOR SYSTEM.  READS A
004300* ONE-LINE RUN-DATE CONTROL CARD, LOADS THE TEAM MASTER INTO A
004400* TABLE, THEN READS THE GAME SCHEDULE FILE AND FOR EACH GAME
004500* RECORD DATED THE RUN DATE LOOKS UP BOTH CLUBS, CALLS HKSCORE
004600* TO SCORE THE MATCHUP, AND ACCUMULATES A GAME-PREDICTION-RESULT
004700* ENTRY.  AT END OF RUN CALLS HKRPTWR ONCE TO WRITE THE DAILY
004800* REPORT FILE.
004900*===============================================================*
005000 ENVIRONMENT DIVISION.
005100*---------------------------------------------------------------*
005200 CONFIGURATION SECTION.
005300*---------------------------------------------------------------*
005400 SOURCE-COMPUTER. IBM-3096.
005500 OBJECT-COMPUTER. IBM-3096.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM
005800     CLASS NUMERIC-DIGITS IS '0' THRU '9'
005900     UPSI-0 ON STATUS IS WS-REPROCESS-SW.
006000*---------------------------------------------------------------*
006100 INPUT-OUTPUT SECTION.
006200*---------------------------------------------------------------*
006300 FILE-CONTROL.
006400     SELECT RUN-DATE-CARD-FILE ASSIGN TO RUNDTCD
006500       ORGANIZATION IS SEQUENTIAL
006600       FILE STATUS  IS WS-CARD-FILE-STATUS.
006700*
006800     SELECT TEAM-MASTER-FILE ASSIGN TO TEAMDD
006900       ORGANIZATION IS SEQUENTIAL
007000       FILE STATUS  IS WS-TEAM-FILE-STATUS.
007100*
007200     SELECT GAME-SCHEDULE-FILE ASSIGN TO GAMEDD
007300       ORGANIZATION IS SEQUENTIAL
007400       FILE STATUS  IS WS-GAME-FILE-STATUS.
007500*===============================================================*
007600 DATA DIVISION.
007700*---------------------------------------------------------------*
007800 FILE SECTION.
007900*---------------------------------------------------------------*
008000 FD  RUN-DATE-CARD-FILE
008100      RECORDING MODE IS F.
008200 01  RUN-DATE-CARD-RECORD.
008300     05  RDC-RUN-DATE-CCYY            PIC 9999.
008400     05  RDC-RUN-DATE-MM              PIC 99.
008500     05  RDC-RUN-DATE-DD              PIC 99.
008600     05  FILLER                      PIC X(72).
008700*---------------------------------------------------------------*
008800 FD  TEAM-MASTER-FILE
008900      DATA RECORD IS TEAM-RECORD.
009000     COPY HKTEAM.
009100*---------------------------------------------------------------*
009200 FD  GAME-SCHEDULE-FILE
009300      DATA RECORD IS GAME-RECORD.
009400     COPY HKGAME.
009500*---------------------------------------------------------------*
009600 WORKING-STORAGE SECTION.
009700*---------------------------------------------------------------*
009800 01  WS-FILE-STATUS-FIELDS.
009900     05  WS-CARD-FILE-STATUS          PIC 99.
010000         88 WS-CARD-FILE-OK                 VALUE 00.
010100     05  WS-TEAM-FILE-STATUS          PIC 99.
010200         88 WS-TEAM-FILE-OK                 VALUE 00.
010300     05  WS-GAME-FILE-STATUS          PIC 99.
010400         88 WS-GAME-FILE-OK                 VALUE 00.
010500*---------------------------------------------------------------*
010600 01  WS-EOF-SWITCHES.
010700     05  WS-GAME-EOF-SWITCH           PIC X(01) VALUE 'N'.
010800         88 WS-GAME-EOF                     VALUE 'Y'.
010900     05  WS-TEAM-EOF-SWITCH           PIC X(01) VALUE 'N'.
011000         88 WS-TEAM-EOF                     VALUE 'Y'.
011100*---------------------------------------------------------------*
011200 01  WS-RUN-DATE.
011300     05  WS-RUN-DATE-CCYY              PIC 9999.
011400     05  WS-RUN-DATE-MM                PIC 99.
011500     05  WS-RUN-DATE-DD                PIC 99.
011600* ALTERNATE VIEW OF THE RUN DATE AS ONE 8-DIGIT NUMBER FOR A
011700* STRAIGHT COMPARE AGAINST GAME-DATE OF GAME-RECORD.
011800 01  WS-RUN-DATE-8 REDEFINES WS-RUN-DATE.
011900     05  WS-RUN-DATE-NUMERIC           PIC 9(08).
012000*---------------------------------------------------------------*
012100 01  WS-LOOKUP-SUBSCRIPTS.
012200     05  WS-HOME-SUB                   PIC S9(04) COMP.
012300     05  WS-AWAY-SUB                   PIC S9(04) COMP.
012400     05  WS-LOOKUP-SUB                 PIC S9(04) COMP.
012500* ALTERNATE VIEW OF THE TWO LOOKUP-RESULT SUBSCRIPTS AS A
012600* SINGLE DOUBLE-WIDE COMP ITEM FOR THE OLD TRACE DISPLAY.
012700 01  WS-LOOKUP-SUBSCRIPTS-ALT REDEFINES WS-LOOKUP-SUBSCRIPTS.
012800     05  WS-LOOKUP-COMBINED            PIC S9(09) COMP.
012900*---------------------------------------------------------------*
013000 01  WS-TEAM-FOUND-SWITCHES.
013100     05  WS-HOME-FOUND-SWITCH          PIC X(01) VALUE 'N'.
013200         88 WS-HOME-FOUND                    VALUE 'Y'.
013300     05  WS-AWAY-FOUND-SWITCH          PIC X(01) VALUE 'N'.
013400         88 WS-AWAY-FOUND                    VALUE 'Y'.
013500*---------------------------------------------------------------*
013600 01  WS-HKSCORE-RESULT.
013700     05  WS-SCORE-A-ROUNDED            PIC S9(03)V9(01).
013800     05  WS-SCORE-B-ROUNDED            PIC S9(03)V9(01).
013900     05  WS-WINNER-NAME                PIC X(40).
014000     05  FILLER                       PIC X(08).
014100*---------------------------------------------------------------*
014200 01  WS-REPROCESS-SW                   PIC X(01) VALUE 'N'.
014300*---------------------------------------------------------------*
014400* HP0233 - COUNTS GAME RECORDS EXAMINED THIS RUN, SCORED OR
014500* NOT, FOR THE OPERATIONS TRACE DISPLAY - A DIFFERENT NUMBER
014600* FROM GPR-TABLE-SIZE, WHICH ONLY COUNTS THE ONES ACTUALLY SCORED
014700 77  WS-GAMES-EXAMINED-COUNT           PIC S9(04) COMP VALUE ZERO.
014800*---------------------------------------------------------------*
014900*    TEAM-TABLE IS LOADED HERE AND PASSED TO HKSCORE ONE PAIR
015000*    OF ENTRIES AT A TIME; GPR-TABLE IS ACCUMULATED HERE AND
015100*    PASSED TO HKRPTWR ONCE AT END OF RUN
015200     COPY HKTEAMT.
015300     COPY HKGPRT.
015400*===============================================================*
015500 LINKAGE SECTION.
015600*---------------------------------------------------------------*
015700*    NONE - HKDRIVE IS THE TOP OF THE RUN UNIT
015800*===============================================================*
015900 PROCEDURE DIVISION.
016000*---------------------------------------------------------------*
016100 0000-MAIN-LINE.
016200*---------------------------------------------------------------*
016300     PERFORM 1000-INITIALIZATION THRU 1000-INITIALIZATION-EXIT.
016400     IF WS-CARD-FILE-OK AND WS-TEAM-FILE-OK AND WS-GAME-FILE-OK
016500         PERFORM 2000-LOAD-TEAM-TABLE
016600         PERFORM 3000-SCORE-ALL-GAMES
016700         PERFORM 4000-WRITE-DAILY-REPORT
016800     END-IF.
016900     PERFORM 9000-CLOSE-FILES.
017000     GOBACK.
017100*---------------------------------------------------------------*
017200 1000-INITIALIZATION.
017300*---------------------------------------------------------------*
017400     OPEN INPUT RUN-DATE-CARD-FILE.
017500     IF WS-CARD-FILE-OK
017600         READ RUN-DATE-CARD-FILE
017700             AT END
017800                 MOVE 99 TO WS-CARD-FILE-STATUS
017900         END-READ
018000     END-IF.
018100*    HP0263 - NO RUN-DATE, NO RUN.  SKIP THE TEAM/GAME FILE
018200*    OPENS RATHER THAN OPEN THEM AGAINST A RUN-DATE THAT NEVER
018300*    GOT SET - 0000-MAIN-LINE'S WS-CARD-FILE-OK TEST CATCHES IT
018400*    ON THE WAY BACK OUT AND SKIPS THE LOAD/SCORE/REPORT STEPS
018500     IF NOT WS-CARD-FILE-OK
018600         GO TO 1000-INITIALIZATION-EXIT
018700     END-IF.
018800     MOVE RDC-RUN-DATE-CCYY TO WS-RUN-DATE-CCYY.
018900     MOVE RDC-RUN-DATE-MM   TO WS-RUN-DATE-MM.
019000     MOVE RDC-RUN-DATE-DD   TO WS-RUN-DATE-DD.
019100     MOVE 0 TO TEAM-TABLE-SIZE.
019200     MOVE 0 TO GPR-TABLE-SIZE.
019300     OPEN INPUT TEAM-MASTER-FILE.
019400     OPEN INPUT GAME-SCHEDULE-FILE.
019500*---------------------------------------------------------------*
019600 1000-INITIALIZATION-EXIT.
019700*---------------------------------------------------------------*
019800     EXIT.
019900*---------------------------------------------------------------*
020000 2000-LOAD-TEAM-TABLE.
020100*---------------------------------------------------------------*
020200     PERFORM 2100-READ-NEXT-TEAM.
020300     PERFORM 2200-LOAD-ONE-TEAM
020400         UNTIL WS-TEAM-EOF.
020500*---------------------------------------------------------------*
020600 2100-READ-NEXT-TEAM.
020700*---------------------------------------------------------------*
020800     READ TEAM-MASTER-FILE
020900         AT END
021000             SET WS-TEAM-EOF TO TRUE
021100     END-READ.
021200*---------------------------------------------------------------*
021300 2200-LOAD-ONE-TEAM.
021400*---------------------------------------------------------------*
021500*    TM-1/TM-2 ARE DERIVED BY HKTEAMB BEFORE THE RECORD IS
021600*    COPIED INTO THE TABLE, SO THE TABLE ALWAYS HOLDS THE
021700*    DERIVED POINTS AND GOAL DIFFERENTIAL
021800     CALL 'HKTEAMB' USING TEAM-RECORD
021900     END-CALL.
022000     ADD 1 TO TEAM-TABLE-SIZE.
022100     MOVE TEAM-ID OF TEAM-RECORD
022200         TO TBL-TEAM-ID (TEAM-TABLE-SIZE).
022300     MOVE TEAM-NAME OF TEAM-RECORD
022400         TO TBL-TEAM-NAME (TEAM-TABLE-SIZE).
022500     MOVE TEAM-STANDINGS-GROUP OF TEAM-RECORD
022600         TO TBL-TEAM-STANDINGS-GROUP (TEAM-TABLE-SIZE).
022700     MOVE TEAM-GOAL-STATS-GROUP OF TEAM-RECORD
022800         TO TBL-TEAM-GOAL-STATS-GROUP (TEAM-TABLE-SIZE).
022900     MOVE TEAM-SHOT-STATS-GROUP OF TEAM-RECORD
023000         TO TBL-TEAM-SHOT-STATS-GROUP (TEAM-TABLE-SIZE).
023100     MOVE TEAM-SPECIAL-TEAMS-GROUP OF TEAM-RECORD
023200         TO TBL-TEAM-SPECIAL-TEAMS-GROUP (TEAM-TABLE-SIZE).
023300     MOVE TEAM-PUCK-STATS-GROUP OF TEAM-RECORD
023400         TO TBL-TEAM-PUCK-STATS-GROUP (TEAM-TABLE-SIZE).
023500     MOVE TEAM-POSSESSION-STATS-GROUP OF TEAM-RECORD
023600         TO TBL-TEAM-POSSESSION-STATS-GROUP (TEAM-TABLE-SIZE).
023700     PERFORM 2100-READ-NEXT-TEAM.
023800*---------------------------------------------------------------*
023900 3000-SCORE-ALL-GAMES.
024000*---------------------------------------------------------------*
024100     PERFORM 3100-READ-NEXT-GAME.
024200     PERFORM 3200-PROCESS-ONE-GAME
024300         UNTIL WS-GAME-EOF.
024400*---------------------------------------------------------------*
024500 3100-READ-NEXT-GAME.
024600*---------------------------------------------------------------*
024700     READ GAME-SCHEDULE-FILE
024800         AT END
024900             SET WS-GAME-EOF TO TRUE
025000     END-READ.
025100*---------------------------------------------------------------*
025200 3200-PROCESS-ONE-GAME.
025300*---------------------------------------------------------------*
025400*    HP0199 - ONLY SCORE GAMES SCHEDULED FOR THE RUN DATE
025500     ADD 1 TO WS-GAMES-EXAMINED-COUNT.
025600     IF GAME-DATE OF GAME-RECORD = WS-RUN-DATE-NUMERIC
025700         PERFORM 3300-LOOKUP-BOTH-TEAMS
025800         IF WS-HOME-FOUND AND WS-AWAY-FOUND
025900             PERFORM 3400-SCORE-ONE-MATCHUP
026000         END-IF
026100     END-IF.
026200     PERFORM 3100-READ-NEXT-GAME.
026300*---------------------------------------------------------------*
026400 3300-LOOKUP-BOTH-TEAMS.
026500*---------------------------------------------------------------*
026600*    HP0032 - A GAME REFERENCING A TEAM-ID NOT ON THE MASTER
026700*    IS SKIPPED RATHER THAN ABENDING THE RUN
026800     MOVE 'N' TO WS-HOME-FOUND-SWITCH.
026900     MOVE 'N' TO WS-AWAY-FOUND-SWITCH.
027000     PERFORM 3310-FIND-HOME-TEAM
027100         VARYING WS-LOOKUP-SUB FROM 1 BY 1
027200         UNTIL WS-LOOKUP-SUB > TEAM-TABLE-SIZE
027300         OR WS-HOME-FOUND.
027400     PERFORM 3320-FIND-AWAY-TEAM
027500         VARYING WS-LOOKUP-SUB FROM 1 BY 1
027600         UNTIL WS-LOOKUP-SUB > TEAM-TABLE-SIZE
027700         OR WS-AWAY-FOUND.
027800*---------------------------------------------------------------*
027900 3310-FIND-HOME-TEAM.
028000*---------------------------------------------------------------*
028100     IF TBL-TEAM-ID (WS-LOOKUP-SUB)
028200             = GAME-HOME-TEAM-ID OF GAME-RECORD
028300         MOVE WS-LOOKUP-SUB TO WS-HOME-SUB
028400         SET WS-HOME-FOUND TO TRUE
028500     END-IF.
028600*---------------------------------------------------------------*
028700 3320-FIND-AWAY-TEAM.
028800*---------------------------------------------------------------*
028900     IF TBL-TEAM-ID (WS-LOOKUP-SUB)
029000             = GAME-AWAY-TEAM-ID OF GAME-RECORD
029100         MOVE WS-LOOKUP-SUB TO WS-AWAY-SUB
029200         SET WS-AWAY-FOUND TO TRUE
029300     END-IF.
029400*---------------------------------------------------------------*
029500 3400-SCORE-ONE-MATCHUP.
029600*---------------------------------------------------------------*
029700     CALL 'HKSCORE' USING TBL-TEAM (WS-HOME-SUB),
029800         TBL-TEAM (WS-AWAY-SUB), WS-HKSCORE-RESULT
029900     END-CALL.
030000     ADD 1 TO GPR-TABLE-SIZE.
030100     MOVE GAME-ID OF GAME-RECORD
030200         TO TBL-GPR-GAME-ID (GPR-TABLE-SIZE).
030300     MOVE TBL-TEAM-NAME (WS-HOME-SUB)
030400         TO TBL-GPR-HOME-TEAM-NAME (GPR-TABLE-SIZE).
030500     MOVE TBL-TEAM-NAME (WS-AWAY-SUB)
030600         TO TBL-GPR-AWAY-TEAM-NAME (GPR-TABLE-SIZE).
030700     MOVE WS-WINNER-NAME
030800         TO TBL-GPR-PREDICTED-WINNER (GPR-TABLE-SIZE).
030900*    GPR-PROBABILITY AND GPR-AMERICAN-ODDS ARE SUPPLIED
031000*    UPSTREAM OF THIS RUN AND ARE LEFT AT THEIR LOADED VALUE -
031100*    SEE THE HKGPR COPYBOOK BANNER
031200*---------------------------------------------------------------*
031300 4000-WRITE-DAILY-REPORT.
031400*---------------------------------------------------------------*
031500     CALL 'HKRPTWR' USING WS-RUN-DATE, GPR-TABLE-SIZE,
031600         GPR-TABLE-INDEX, GPR-TABLE
031700     END-CALL.
031800*---------------------------------------------------------------*
031900 9000-CLOSE-FILES.
032000*---------------------------------------------------------------*
032100     CLOSE RUN-DATE-CARD-FILE.
032200     CLOSE TEAM-MASTER-FILE.
032300     CLOSE GAME-SCHEDULE-FILE.
