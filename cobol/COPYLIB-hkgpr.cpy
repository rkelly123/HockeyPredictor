000100*---------------------------------------------------------------*
000200* COPYBOOK:  HKGPR
000300* PURPOSE :  GAME-PREDICTION-RESULT - ONE GAME'S PREDICTION,
000400*            BUILT BY HKDRIVE FROM THE HKSCORE OUTPUT AND
000500*            CONSUMED BY HKRPTWR TO FORMAT THE DAILY REPORT.
000600*            GPR-PROBABILITY AND GPR-AMERICAN-ODDS ARE CARRIED
000700*            THROUGH UNCHANGED - THEY ARE POPULATED UPSTREAM OF
000800*            THE STRENGTH-SCORE CALCULATION AND ARE NOT SET BY
000900*            ANY PARAGRAPH IN THIS SYSTEM.
001000*
001100* MAINTENENCE LOG
001200* DATE      AUTHOR        MAINTENANCE REQUIREMENT
001300* --------- ------------  ---------------------------------------
001400* 03/18/97 R MATTHEWS     CREATED FOR HOCKEYPREDICTOR NIGHTLY RUN
001500* 11/02/00 T OKONKWO      ADDED GPR-ODDS-SIGN/GPR-ODDS-DIGITS
001600*                         VIEW FOR THE REPORT-WRITER SIGN CHECK
001700*---------------------------------------------------------------*
001800 01  GAME-PREDICTION-RESULT.
001900     05  GPR-GAME-ID                     PIC 9(09).
002000     05  GPR-HOME-TEAM-NAME              PIC X(40).
002100     05  GPR-AWAY-TEAM-NAME              PIC X(40).
002200     05  GPR-PREDICTED-WINNER            PIC X(40).
002300     05  GPR-PROBABILITY                 PIC S9(01)V9(03).
002400     05  GPR-AMERICAN-ODDS               PIC X(06).
002500* ALTERNATE VIEW SPLITTING THE SIGN-PREFIXED ODDS STRING
002600* (E.G. "-155" OR "+210") INTO ITS SIGN CHARACTER AND ITS
002700* DIGIT PORTION.
002800     05  GPR-AMERICAN-ODDS-X
002900             REDEFINES GPR-AMERICAN-ODDS.
003000         10  GPR-ODDS-SIGN                PIC X(01).
003100         10  GPR-ODDS-DIGITS              PIC X(05).
003200     05  GPR-NOTES                       PIC X(80).
003300     05  FILLER                          PIC X(21).
003400*---------------------------------------------------------------*
