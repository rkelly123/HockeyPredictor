000100*===============================================================*
000200* PROGRAM NAME:    HKTEAMB
000300* ORIGINAL AUTHOR: R MATTHEWS
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/11/97 R MATTHEWS     CREATED FOR HOCKEYPREDICTOR NIGHTLY RUN HP0001  
000900* 03/11/97 R MATTHEWS     DERIVES POINTS AND GOAL DIFFERENTIAL AT HP0001  
001000*                         TEAM-LOAD TIME SO HKSCORE NEVER HAS TO  HP0001  
001100*                         RECOMPUTE THEM ITSELF
001200* 09/22/98 R MATTHEWS     ADDED WS-WORK-AREA ALTERNATE VIEWS FOR  HP0114  
001300*                         THE PRE-EDIT DISPLAY PASS
001400* 02/04/99 T OKONKWO      Y2K - NO DATE FIELDS TOUCHED BY THIS    HPY2K01 
001500*                         PROGRAM, REVIEWED AND SIGNED OFF
001600* 04/30/03 T OKONKWO      TIGHTENED COMMENTS, NO LOGIC CHANGE     HP0220
001700* 06/11/04 T OKONKWO      ADDED A TEAMS-DERIVED-COUNT COUNTER     HP0221
001800*                         FOR THE OPERATIONS TRACE DISPLAY
001900*===============================================================*
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID.  HKTEAMB.
002200 AUTHOR.        R MATTHEWS.
002300 INSTALLATION.  HOCKEYPREDICTOR BATCH SYSTEMS.
002400 DATE-WRITTEN.  03/11/97.
002500 DATE-COMPILED.
002600 SECURITY.      NON-CONFIDENTIAL.
002700*===============================================================*
002800* THIS SUBPROGRAM TRANSLATES THE TEAM-RECORD CONSTRUCTION RULE
002900* FROM THE ON-LINE TEAM MAINTENANCE SYSTEM: WHEN A TEAM RECORD
003000* IS BUILT OR LOADED, TWO COUNTING STATS MUST ALWAYS BE RE-
003100* DERIVED FROM THE RAW WIN/LOSS/GOAL COUNTS RATHER THAN TRUSTED
003200* AS-IS FROM THE EXTRACT.  NO FILE I/O OF ITS OWN - CALLED ONCE
003300* PER TEAM RECORD BY HKDRIVE WHILE THE TEAM MASTER IS LOADING.
003400*===============================================================*
003500 ENVIRONMENT DIVISION.
003600*---------------------------------------------------------------*
003700 CONFIGURATION SECTION.
003800*---------------------------------------------------------------*
003900 SOURCE-COMPUTER. IBM-3096.
004000 OBJECT-COMPUTER. IBM-3096.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     CLASS NUMERIC-DIGITS IS '0' THRU '9'
004400     UPSI-0 ON STATUS IS WS-REPROCESS-SW.
004500*===============================================================*
004600 DATA DIVISION.
004700*---------------------------------------------------------------*
004800 WORKING-STORAGE SECTION.
004900*---------------------------------------------------------------*
005000 01  WS-WORK-AREA.
005100     05  WS-POINTS-WORK               PIC S9(05) COMP.
005200     05  WS-GOAL-DIFF-WORK             PIC S9(05) COMP.
005300     05  FILLER                       PIC X(04).
005400* ALTERNATE VIEW COMBINING BOTH WORK FIELDS INTO A SINGLE
005500* DOUBLE-WIDE COMP ITEM FOR THE OLD TRACE DISPLAY - RETAINED
005600* FOR THE OCCASIONAL DEBUG RUN.
005700 01  WS-WORK-AREA-ALT REDEFINES WS-WORK-AREA.
005800     05  WS-WORK-COMBINED             PIC S9(10) COMP.
005900*---------------------------------------------------------------*
006000 01  WS-EDIT-AREA.
006100     05  WS-POINTS-EDIT                PIC ZZZ9.
006200     05  FILLER                       PIC X(05).
006300* ALTERNATE ALPHANUMERIC VIEW OF THE EDITED POINTS FIELD, USED
006400* WHEN THE FIELD IS MOVED INTO A DISPLAY LINE RATHER THAN SHOWN
006500* ON ITS OWN.
006600 01  WS-EDIT-AREA-ALT REDEFINES WS-EDIT-AREA.
006700     05  WS-POINTS-EDIT-ALT           PIC X(04).
006800     05  FILLER                       PIC X(05).
006900*---------------------------------------------------------------*
007000* HP0221 - COUNTS TEAM RECORDS DERIVED THIS RUN FOR THE
007100* OPERATIONS TRACE DISPLAY
007200 77  WS-TEAMS-DERIVED-COUNT           PIC S9(04) COMP VALUE ZERO.
007300*---------------------------------------------------------------*
007400 LINKAGE SECTION.
007500*---------------------------------------------------------------*
007600 COPY HKTEAM.
007700*===============================================================*
007800 PROCEDURE DIVISION USING TEAM-RECORD.
007900*---------------------------------------------------------------*
008000 0000-MAIN-LINE.
008100*---------------------------------------------------------------*
008200     ADD 1 TO WS-TEAMS-DERIVED-COUNT.
008300     PERFORM 1000-DERIVE-POINTS.
008400     PERFORM 1100-DERIVE-GOAL-DIFF.
008500     GOBACK.
008600*---------------------------------------------------------------*
008700 1000-DERIVE-POINTS.
008800*---------------------------------------------------------------*
008900*    TM-1 - POINTS = WINS * 2 + OT-LOSSES, INTEGER, NO ROUNDING
009000     COMPUTE WS-POINTS-WORK
009100         = (TEAM-WINS OF TEAM-RECORD * 2)
009200         + TEAM-OT-LOSSES OF TEAM-RECORD.
009300     MOVE WS-POINTS-WORK TO TEAM-POINTS OF TEAM-RECORD.
009400*---------------------------------------------------------------*
009500 1100-DERIVE-GOAL-DIFF.
009600*---------------------------------------------------------------*
009700*    TM-2 - GOAL DIFFERENTIAL = GOALS-FOR - GOALS-AGAINST, MAY
009800*    GO NEGATIVE WHEN A CLUB HAS BEEN OUTSCORED ON THE SEASON
009900     COMPUTE WS-GOAL-DIFF-WORK
010000         = TEAM-GOALS-FOR OF TEAM-RECORD
010100         - TEAM-GOALS-AGAINST OF TEAM-RECORD.
010200     MOVE WS-GOAL-DIFF-WORK
010300         TO TEAM-GOAL-DIFFERENTIAL OF TEAM-RECORD.
