000100*---------------------------------------------------------------*
000200* COPYBOOK:  HKGAME
000300* PURPOSE :  ONE SCHEDULED/PLAYED GAME - THE HOME/AWAY TEAM-ID
000400*            FOREIGN KEYS THAT HKDRIVE USES TO LOOK UP THE TWO
000500*            TEAM-TABLE ENTRIES FOR A MATCHUP.
000600*
000700* MAINTENENCE LOG
000800* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000900* --------- ------------  ---------------------------------------
001000* 03/11/97 R MATTHEWS     CREATED FOR HOCKEYPREDICTOR NIGHTLY RUN
001100* 02/04/99 T OKONKWO      Y2K - EXPANDED GAME-DATE TO A FULL
001200*                         4-DIGIT CENTURY/YEAR, SEE GAME-DATE-X
001300*---------------------------------------------------------------*
001400 01  GAME-RECORD.
001500     05  GAME-ID                         PIC 9(09).
001600     05  GAME-HOME-TEAM-ID               PIC 9(09).
001700     05  GAME-AWAY-TEAM-ID               PIC 9(09).
001800     05  GAME-HOME-GOALS                 PIC 9(02).
001900     05  GAME-AWAY-GOALS                 PIC 9(02).
002000     05  GAME-DATE                       PIC 9(08).
002100* ALTERNATE VIEW OF GAME-DATE BROKEN OUT INTO CENTURY-YEAR,
002200* MONTH AND DAY SUB-FIELDS, USED WHEN MATCHING THE SCHEDULE
002300* FILE AGAINST THE RUN-DATE CONTROL CARD.
002400     05  GAME-DATE-X REDEFINES GAME-DATE.
002500         10  GAME-DATE-CCYY               PIC 9(04).
002600         10  GAME-DATE-MM                 PIC 9(02).
002700         10  GAME-DATE-DD                 PIC 9(02).
002800     05  FILLER                          PIC X(11).
002900*---------------------------------------------------------------*
