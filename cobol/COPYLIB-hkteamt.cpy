000100*---------------------------------------------------------------*
000200* COPYBOOK:  HKTEAMT
000300* PURPOSE :  TEAM-TABLE - THE WHOLE TEAM MASTER, LOADED INTO A
000400*            TABLE BY HKDRIVE AND PASSED TO HKSCORE ACROSS THE
000500*            LINKAGE SECTION SO THE SCORING SUBPROGRAM CAN SEE
000600*            BOTH SIDES OF A MATCHUP AT ONCE.
000700*
000800* MAINTENENCE LOG
000900* DATE      AUTHOR        MAINTENANCE REQUIREMENT
001000* --------- ------------  ---------------------------------------
001100* 03/18/97 R MATTHEWS     CREATED FOR HOCKEYPREDICTOR NIGHTLY RUN
001200* 09/22/98 R MATTHEWS     RAISED TABLE CEILING 250 TO 500 TEAMS
001300*                         TO COVER EXPANSION PLANNING
001400*---------------------------------------------------------------*
001500 01  TEAM-TABLE-SIZE     PIC S9(04) USAGE IS COMP.
001600 01  TEAM-TABLE-INDEX    PIC S9(04) USAGE IS COMP.
001700*
001800 01  TEAM-TABLE.
001900     02  TBL-TEAM OCCURS 1 TO 500 TIMES
002000             DEPENDING ON TEAM-TABLE-SIZE.
002100         05  TBL-TEAM-ID                 PIC 9(09).
002200         05  TBL-TEAM-NAME               PIC X(40).
002300         05  TBL-TEAM-STANDINGS-GROUP.
002400             10  TBL-TEAM-WINS           PIC 9(03).
002500             10  TBL-TEAM-LOSSES         PIC 9(03).
002600             10  TBL-TEAM-OT-LOSSES       PIC 9(03).
002700             10  TBL-TEAM-POINTS         PIC 9(04).
002800             10  FILLER                  PIC X(02).
002900         05  TBL-TEAM-GOAL-STATS-GROUP.
003000             10  TBL-TEAM-GOALS-FOR       PIC 9(04).
003100             10  TBL-TEAM-GOALS-AGAINST   PIC 9(04).
003200             10  TBL-TEAM-GOAL-DIFFERENTIAL
003300                                         PIC S9(04).
003400             10  FILLER                  PIC X(02).
003500         05  TBL-TEAM-SHOT-STATS-GROUP.
003600             10  TBL-TEAM-SHOTS-FOR       PIC 9(05).
003700             10  TBL-TEAM-SHOTS-AGAINST   PIC 9(05).
003800             10  TBL-TEAM-HITS           PIC 9(05).
003900             10  FILLER                  PIC X(03).
004000         05  TBL-TEAM-SPECIAL-TEAMS-GROUP.
004100             10  TBL-TEAM-POWERPLAYS     PIC 9(04).
004200             10  TBL-TEAM-PENALTIES       PIC 9(04).
004300             10  TBL-TEAM-PP-PCT         PIC S9(03)V9(02).
004400             10  TBL-TEAM-PK-PCT         PIC S9(03)V9(02).
004500             10  TBL-TEAM-SAVE-PCT       PIC S9(01)V9(03).
004600             10  FILLER                  PIC X(03).
004700         05  TBL-TEAM-PUCK-STATS-GROUP.
004800             10  TBL-TEAM-GIVEAWAYS       PIC 9(05).
004900             10  TBL-TEAM-TAKEAWAYS       PIC 9(05).
005000             10  FILLER                  PIC X(02).
005100         05  TBL-TEAM-POSSESSION-STATS-GROUP.
005200             10  TBL-TEAM-CORSI-FOR       PIC 9(06).
005300             10  TBL-TEAM-FENWICK-FOR     PIC 9(06).
005400             10  TBL-TEAM-CORSI-AGAINST   PIC 9(06).
005500             10  TBL-TEAM-FENWICK-AGAINST PIC 9(06).
005600             10  TBL-TEAM-OPP-CORSI-FOR   PIC 9(06).
005700             10  TBL-TEAM-OPP-FENWICK-FOR PIC 9(06).
005800             10  FILLER                  PIC X(04).
005900* ALTERNATE VIEW OF THE POSSESSION GROUP AS A 6-DEEP TABLE OF
006000* SHOT-ATTEMPT COUNTS, SAME AS THE HKTEAM COPYBOOK, SO A
006100* SUBSCRIPTED WALK OF ONE TABLE ENTRY LOOKS THE SAME AS A
006200* SUBSCRIPTED WALK OF A SINGLE LOADED TEAM-RECORD.
006300         05  TBL-TEAM-POSSESSION-TABLE-VIEW
006400                 REDEFINES TBL-TEAM-POSSESSION-STATS-GROUP.
006500             10  TBL-TEAM-POSSESSION-COUNT
006600                                         PIC 9(06)
006700                                         OCCURS 6 TIMES.
006800             10  FILLER                  PIC X(04).
006900         05  FILLER                      PIC X(27).
007000*---------------------------------------------------------------*
