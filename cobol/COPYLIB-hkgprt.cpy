000100*---------------------------------------------------------------*
000200* COPYBOOK:  HKGPRT
000300* PURPOSE :  GPR-TABLE - THE WHOLE NIGHT'S GAME-PREDICTION-RESULT
000400*            LIST, BUILT BY HKDRIVE ONE MATCHUP AT A TIME AND
000500*            PASSED TO HKRPTWR ACROSS THE LINKAGE SECTION SO THE
000600*            REPORT WRITER CAN WALK IT IN INCOMING ORDER.
000700*
000800* MAINTENENCE LOG
000900* DATE      AUTHOR        MAINTENANCE REQUIREMENT
001000* --------- ------------  ---------------------------------------
001100* 03/18/97 R MATTHEWS     CREATED FOR HOCKEYPREDICTOR NIGHTLY RUN
001200* 09/22/98 R MATTHEWS     RAISED TABLE CEILING TO MATCH A FULL
001300*                         LEAGUE SLATE PLUS PLAYOFF OVERFLOW
001400*---------------------------------------------------------------*
001500 01  GPR-TABLE-SIZE      PIC S9(04) USAGE IS COMP.
001600 01  GPR-TABLE-INDEX     PIC S9(04) USAGE IS COMP.
001700*
001800 01  GPR-TABLE.
001900     02  TBL-GPR OCCURS 1 TO 200 TIMES
002000             DEPENDING ON GPR-TABLE-SIZE.
002100         05  TBL-GPR-GAME-ID             PIC 9(09).
002200         05  TBL-GPR-HOME-TEAM-NAME       PIC X(40).
002300         05  TBL-GPR-AWAY-TEAM-NAME       PIC X(40).
002400         05  TBL-GPR-PREDICTED-WINNER     PIC X(40).
002500         05  TBL-GPR-PROBABILITY         PIC S9(01)V9(03).
002600         05  TBL-GPR-AMERICAN-ODDS       PIC X(06).
002700* ALTERNATE VIEW SPLITTING THE SIGN-PREFIXED ODDS STRING INTO
002800* ITS SIGN CHARACTER AND ITS DIGIT PORTION, SAME AS HKGPR.
002900         05  TBL-GPR-AMERICAN-ODDS-X
003000                 REDEFINES TBL-GPR-AMERICAN-ODDS.
003100             10  TBL-GPR-ODDS-SIGN       PIC X(01).
003200             10  TBL-GPR-ODDS-DIGITS     PIC X(05).
003300         05  TBL-GPR-NOTES               PIC X(80).
003400         05  FILLER                      PIC X(21).
003500*---------------------------------------------------------------*
