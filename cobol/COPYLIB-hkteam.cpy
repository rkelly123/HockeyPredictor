000100*---------------------------------------------------------------*
000200* COPYBOOK:  HKTEAM
000300* PURPOSE :  TEAM MASTER RECORD - ONE TEAM'S SEASON-TO-DATE
000400*            COUNTING STATS, AS LOADED FROM THE TEAM MASTER
000500*            EXTRACT AND AS PASSED TO HKSCORE FOR THE NIGHTLY
000600*            STRENGTH-SCORE CALCULATION.
000700*
000800* MAINTENENCE LOG
000900* DATE      AUTHOR        MAINTENANCE REQUIREMENT
001000* --------- ------------  ---------------------------------------
001100* 03/11/97 R MATTHEWS     CREATED FOR HOCKEYPREDICTOR NIGHTLY RUN
001200* 09/22/98 R MATTHEWS     ADDED POSSESSION (CORSI/FENWICK) GROUP
001300* 02/04/99 T OKONKWO      Y2K - NO DATE FIELDS ON THIS RECORD,
001400*                         REVIEWED AND SIGNED OFF, NO CHANGE
001500* 07/14/03 T OKONKWO      ADDED RESERVE FOR FUTURE TEAM STATS
001600*---------------------------------------------------------------*
001700 01  TEAM-RECORD.
001800     05  TEAM-ID                         PIC 9(09).
001900     05  TEAM-NAME                       PIC X(40).
002000     05  TEAM-STANDINGS-GROUP.
002100         10  TEAM-WINS                   PIC 9(03).
002200         10  TEAM-LOSSES                 PIC 9(03).
002300         10  TEAM-OT-LOSSES               PIC 9(03).
002400         10  TEAM-POINTS                 PIC 9(04).
002500         10  FILLER                      PIC X(02).
002600     05  TEAM-GOAL-STATS-GROUP.
002700         10  TEAM-GOALS-FOR               PIC 9(04).
002800         10  TEAM-GOALS-AGAINST           PIC 9(04).
002900         10  TEAM-GOAL-DIFFERENTIAL       PIC S9(04).
003000         10  FILLER                      PIC X(02).
003100     05  TEAM-SHOT-STATS-GROUP.
003200         10  TEAM-SHOTS-FOR               PIC 9(05).
003300         10  TEAM-SHOTS-AGAINST           PIC 9(05).
003400         10  TEAM-HITS                   PIC 9(05).
003500         10  FILLER                      PIC X(03).
003600     05  TEAM-SPECIAL-TEAMS-GROUP.
003700         10  TEAM-POWERPLAYS             PIC 9(04).
003800         10  TEAM-PENALTIES               PIC 9(04).
003900         10  TEAM-PP-PCT                 PIC S9(03)V9(02).
004000         10  TEAM-PK-PCT                 PIC S9(03)V9(02).
004100         10  TEAM-SAVE-PCT               PIC S9(01)V9(03).
004200         10  FILLER                      PIC X(03).
004300     05  TEAM-PUCK-STATS-GROUP.
004400         10  TEAM-GIVEAWAYS               PIC 9(05).
004500         10  TEAM-TAKEAWAYS               PIC 9(05).
004600         10  FILLER                      PIC X(02).
004700     05  TEAM-POSSESSION-STATS-GROUP.
004800         10  TEAM-CORSI-FOR               PIC 9(06).
004900         10  TEAM-FENWICK-FOR             PIC 9(06).
005000         10  TEAM-CORSI-AGAINST           PIC 9(06).
005100         10  TEAM-FENWICK-AGAINST         PIC 9(06).
005200         10  TEAM-OPP-CORSI-FOR           PIC 9(06).
005300         10  TEAM-OPP-FENWICK-FOR         PIC 9(06).
005400         10  FILLER                      PIC X(04).
005500* ALTERNATE VIEW OF THE POSSESSION GROUP AS A 6-DEEP TABLE OF
005600* SHOT-ATTEMPT COUNTS, USED WHEN THE CORSI/FENWICK PASS WALKS
005700* THE GROUP BY SUBSCRIPT INSTEAD OF BY NAME.
005800     05  TEAM-POSSESSION-TABLE-VIEW
005900             REDEFINES TEAM-POSSESSION-STATS-GROUP.
006000         10  TEAM-POSSESSION-COUNT        PIC 9(06)
006100                                         OCCURS 6 TIMES.
006200         10  FILLER                      PIC X(04).
006300     05  FILLER                          PIC X(27).
006400*---------------------------------------------------------------*
