000100*===============================================================*
000200* PROGRAM NAME:    HKRPTWR
000300* ORIGINAL AUTHOR: R MATTHEWS
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/25/97 R MATTHEWS     CREATED FOR HOCKEYPREDICTOR NIGHTLY RUN HP0004
000900* 03/25/97 R MATTHEWS     ONE REPORT FILE PER RUN DATE, NAMED     HP0004
001000*                         GAMEPREDICTIONS/MM-DD-CCYY.TXT
001100* 10/14/97 R MATTHEWS     NOTES LINE NOW OMITTED ENTIRELY WHEN    HP0058
001200*                         GPR-NOTES IS BLANK, PER ANALYTICS GROUP
001300* 02/04/99 T OKONKWO      Y2K - FILENAME BUILT FROM RUN-DATE CCYY HPY2K01
001400*                         PASSED IN BY HKDRIVE, NOT FROM A 2-DIGIT
001500*                         SYSTEM DATE.  VERIFIED NO 2-DIGIT YEAR
001600*                         REMAINS ANYWHERE IN THIS PROGRAM
001700* 07/19/01 T OKONKWO      ADDED CBL_CREATE_DIR CALL - THE         HP0177
001800*                         GAMEPREDICTIONS SUBDIRECTORY IS NO
001900*                         LONGER PRE-STAGED BY THE JCL
002000* 03/02/03 T OKONKWO      CONFIRMED OPEN OUTPUT TRUNCATES A PRIOR HP0221
002100*                         SAME-DAY RERUN RATHER THAN APPENDING
002200* 10/29/04 T OKONKWO      MATCHUP/WINNER LINES NOW BUILT BY       HP0231
002300*                         STRING SO NAME LENGTH CANNOT LEAVE A
002400*                         GAP BEFORE THE LITERAL TEXT - ADDED A
002500*                         MATCHUPS-WRITTEN-COUNT COUNTER TOO      HP0232
002600* 11/18/04 T OKONKWO      NOTES LINE HAD A STRAY 3-SPACE LEAD-IN  HP0261
002700*                         BEFORE 'NOTES:' - DROPPED, LINE NOW
002800*                         STARTS IN COLUMN 1 PER THE REPORT SPEC
002900* 11/22/04 T OKONKWO      FINAL STRING IN 1000-BUILD-REPORT-PATH  HP0262
003000*                         WAS READING WS-REPORT-DIR/FILE-NAME
003100*                         WHILE WRITING OVER THAT SAME STORAGE AS
003200*                         WS-REPORT-PATH - NOW BUILDS INTO A
003300*                         SEPARATE SCRATCH AREA FIRST
003400*===============================================================*
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID.  HKRPTWR.
003700 AUTHOR.        R MATTHEWS.
003800 INSTALLATION.  HOCKEYPREDICTOR BATCH SYSTEMS.
003900 DATE-WRITTEN.  03/25/97.
004000 DATE-COMPILED.
004100 SECURITY.      NON-CONFIDENTIAL.
004200*===============================================================*
004300* THIS SUBPROGRAM TRANSLATES THE DAILY PREDICTION REPORT RULE.
004400* GIVEN THE GPR-TABLE BUILT BY HKDRIVE AND THE RUN DATE, IT
004500* OPENS ONE OUTPUT FILE NAMED FOR THE RUN DATE AND WRITES THREE
004600* OR FOUR LINES PER MATCHUP - A MATCHUP LINE, A WINNER-AND-ODDS
004700* LINE, AN OPTIONAL NOTES LINE, AND A BLANK SEPARATOR LINE.
004800*===============================================================*
004900 ENVIRONMENT DIVISION.
005000*---------------------------------------------------------------*
005100 CONFIGURATION SECTION.
005200*---------------------------------------------------------------*
005300 SOURCE-COMPUTER. IBM-3096.
005400 OBJECT-COMPUTER. IBM-3096.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM
005700     CLASS NUMERIC-DIGITS IS '0' THRU '9'
005800     UPSI-0 ON STATUS IS WS-REPROCESS-SW.
005900*---------------------------------------------------------------*
006000 INPUT-OUTPUT SECTION.
006100*---------------------------------------------------------------*
006200 FILE-CONTROL.
006300     SELECT PREDICTION-REPORT-FILE ASSIGN TO WS-REPORT-PATH
006400       ORGANIZATION IS SEQUENTIAL
006500       FILE STATUS  IS WS-REPORT-FILE-STATUS.
006600*===============================================================*
006700 DATA DIVISION.
006800*---------------------------------------------------------------*
006900 FILE SECTION.
007000*---------------------------------------------------------------*
007100 FD  PREDICTION-REPORT-FILE
007200      RECORDING MODE IS F.
007300 01  PREDICTION-REPORT-RECORD.
007400     05  PR-LINE                       PIC X(132).
007500     05  FILLER                       PIC X(08).
007600*---------------------------------------------------------------*
007700 WORKING-STORAGE SECTION.
007800*---------------------------------------------------------------*
007900 01  WS-REPORT-PATH                   PIC X(40) VALUE SPACE.
008000* ALTERNATE VIEW OF THE REPORT PATH SPLIT INTO ITS FIXED
008100* SUBDIRECTORY PORTION AND THE MM-DD-CCYY.TXT FILE NAME, SO
008200* THE DIRECTORY-CREATE CALL CAN BE GIVEN JUST THE FIRST PART.
008300 01  WS-REPORT-PATH-X REDEFINES WS-REPORT-PATH.
008400     05  WS-REPORT-DIR                 PIC X(15).
008500     05  WS-REPORT-FILE-NAME           PIC X(25).
008600* HP0262 - SCRATCH AREA FOR THE DIRECTORY/FILE-NAME CONCATENATION.
008700* MUST NOT BE THE WS-REPORT-PATH-X REDEFINES OF WS-REPORT-PATH
008800* ITSELF - THAT STRING WAS READING WS-REPORT-DIR AND
008900* WS-REPORT-FILE-NAME WHILE WRITING OVER THAT SAME STORAGE AS
009000* WS-REPORT-PATH, CLOBBERING THE FILE NAME BEFORE IT WAS COPIED.
009100 01  WS-REPORT-PATH-BUILD             PIC X(40) VALUE SPACE.
009200*---------------------------------------------------------------*
009300 01  WS-REPORT-FILE-STATUS             PIC 99.
009400     88 WS-REPORT-FILE-OK                    VALUE 00.
009500*---------------------------------------------------------------*
009600 01  WS-DATE-BUILD-AREA.
009700     05  WS-DATE-MM-EDIT               PIC 99.
009800     05  WS-DATE-DD-EDIT               PIC 99.
009900     05  WS-DATE-CCYY-EDIT             PIC 9999.
010000*---------------------------------------------------------------*
010100 01  WS-SUBSCRIPTS.
010200     05  WS-GPR-SUB                    PIC S9(04) COMP.
010300     05  FILLER                       PIC X(02).
010400* ALTERNATE VIEW OF THE SUBSCRIPT AS A ONE-DIGIT-WIDER COMP
010500* ITEM, RETAINED FROM THE PROTOTYPE RUN WHEN THE TABLE CEILING
010600* WAS STILL UNDER DISCUSSION WITH THE ANALYTICS GROUP.
010700 01  WS-SUBSCRIPTS-ALT REDEFINES WS-SUBSCRIPTS.
010800     05  WS-GPR-SUB-WIDE               PIC S9(05) COMP.
010900*---------------------------------------------------------------*
011000 01  WS-MATCHUP-LINE                  PIC X(132) VALUE SPACE.
011100*---------------------------------------------------------------*
011200 01  WS-WINNER-LINE                   PIC X(132) VALUE SPACE.
011300*---------------------------------------------------------------*
011400* HP0231 - HOME/AWAY/WINNER NAMES ARE TRIMMED OF TRAILING
011500* SPACES BEFORE THEY GO INTO THE MATCHUP AND WINNER LINES, SO
011600* "VS." AND THE ODDS PARENTHESES SIT RIGHT AGAINST THE NAME
011700* THE WAY THE ANALYTICS GROUP'S REPORT MOCK-UP SHOWS THEM.
011800 01  WS-TRIM-WORK.
011900     05  WS-TRIM-FIELD                 PIC X(40).
012000     05  WS-TRIM-LEN                   PIC S9(02) COMP.
012100*---------------------------------------------------------------*
012200 01  WS-LINE-NAME-HOLD.
012300     05  WS-HOME-NAME-TRIMMED          PIC X(40).
012400     05  WS-HOME-NAME-LEN              PIC S9(02) COMP.
012500     05  WS-AWAY-NAME-TRIMMED          PIC X(40).
012600     05  WS-AWAY-NAME-LEN              PIC S9(02) COMP.
012700     05  WS-WINNER-NAME-TRIMMED        PIC X(40).
012800     05  WS-WINNER-NAME-LEN            PIC S9(02) COMP.
012900     05  FILLER                       PIC X(04).
013000*---------------------------------------------------------------*
013100 01  WS-NOTES-LINE.
013200     05  FILLER                       PIC X(07) VALUE 'Notes: '.
013300     05  WS-NL-NOTES                   PIC X(80).
013400     05  FILLER                       PIC X(45) VALUE SPACE.
013500*---------------------------------------------------------------*
013600 01  WS-BLANK-LINE                    PIC X(132) VALUE SPACE.
013700*---------------------------------------------------------------*
013800 01  WS-REPROCESS-SW                   PIC X(01) VALUE 'N'.
013900*---------------------------------------------------------------*
014000* HP0232 - COUNTS THE MATCHUPS WRITTEN THIS RUN FOR THE
014100* OPERATIONS TRACE DISPLAY - CARRIED IN WORKING-STORAGE SO IT
014200* SURVIVES FOR THE LIFE OF THE RUN UNIT, NOT JUST ONE PERFORM.
014300 77  WS-MATCHUPS-WRITTEN-COUNT         PIC S9(04) COMP VALUE ZERO.
014400*===============================================================*
014500 LINKAGE SECTION.
014600*---------------------------------------------------------------*
014700 01  LK-RUN-DATE.
014800     05  LK-RUN-DATE-CCYY               PIC 9999.
014900     05  LK-RUN-DATE-MM                 PIC 99.
015000     05  LK-RUN-DATE-DD                 PIC 99.
015100 COPY HKGPRT.
015200*===============================================================*
015300 PROCEDURE DIVISION USING LK-RUN-DATE, GPR-TABLE-SIZE,
015400     GPR-TABLE-INDEX, GPR-TABLE.
015500*---------------------------------------------------------------*
015600 0000-MAIN-LINE.
015700*---------------------------------------------------------------*
015800     PERFORM 1000-BUILD-REPORT-PATH.
015900     PERFORM 1100-OPEN-REPORT-FILE.
016000     IF WS-REPORT-FILE-OK
016100         PERFORM 2000-WRITE-ALL-MATCHUPS
016200         PERFORM 3000-CLOSE-REPORT-FILE
016300     END-IF.
016400     GOBACK.
016500*---------------------------------------------------------------*
016600 1000-BUILD-REPORT-PATH.
016700*---------------------------------------------------------------*
016800*    FW-2 - THE DIRECTORY AND FILE NAME ARE BUILT FROM THE
016900*    RUN-DATE PASSED IN BY HKDRIVE, NEVER FROM THE SYSTEM CLOCK,
017000*    SO A RERUN OF AN EARLIER DATE WRITES THE SAME FILE NAME
017100     MOVE LK-RUN-DATE-MM TO WS-DATE-MM-EDIT.
017200     MOVE LK-RUN-DATE-DD TO WS-DATE-DD-EDIT.
017300     MOVE LK-RUN-DATE-CCYY TO WS-DATE-CCYY-EDIT.
017400     MOVE 'GamePredictions' TO WS-REPORT-DIR.
017500     STRING WS-DATE-MM-EDIT    DELIMITED BY SIZE
017600            '-'                DELIMITED BY SIZE
017700            WS-DATE-DD-EDIT    DELIMITED BY SIZE
017800            '-'                DELIMITED BY SIZE
017900            WS-DATE-CCYY-EDIT  DELIMITED BY SIZE
018000            '.txt'             DELIMITED BY SIZE
018100         INTO WS-REPORT-FILE-NAME.
018200     CALL 'CBL_CREATE_DIR' USING WS-REPORT-DIR.
018300*    HP0262 - STRING INTO THE SCRATCH AREA, NOT INTO WS-REPORT-
018400*    PATH ITSELF - WS-REPORT-DIR/WS-REPORT-FILE-NAME ARE THE
018500*    REDEFINES OF WS-REPORT-PATH, SO STRINGING DIRECTLY INTO IT
018600*    WOULD OVERWRITE THE SOURCE OPERANDS WHILE THEY ARE STILL
018700*    BEING READ
018800     STRING WS-REPORT-DIR      DELIMITED BY SPACE
018900            '/'                DELIMITED BY SIZE
019000            WS-REPORT-FILE-NAME DELIMITED BY SPACE
019100         INTO WS-REPORT-PATH-BUILD.
019200     MOVE WS-REPORT-PATH-BUILD TO WS-REPORT-PATH.
019300*---------------------------------------------------------------*
019400 1100-OPEN-REPORT-FILE.
019500*---------------------------------------------------------------*
019600*    FW-3 - OPEN OUTPUT TRUNCATES ANY PRIOR COPY OF THE SAME
019700*    DAY'S REPORT RATHER THAN APPENDING TO IT
019800     OPEN OUTPUT PREDICTION-REPORT-FILE.
019900     MOVE SPACE TO PREDICTION-REPORT-RECORD.
020000*---------------------------------------------------------------*
020100 2000-WRITE-ALL-MATCHUPS.
020200*---------------------------------------------------------------*
020300     PERFORM 2100-WRITE-ONE-MATCHUP
020400         VARYING WS-GPR-SUB FROM 1 BY 1
020500         UNTIL WS-GPR-SUB > GPR-TABLE-SIZE.
020600*---------------------------------------------------------------*
020700 2100-WRITE-ONE-MATCHUP.
020800*---------------------------------------------------------------*
020900*    FW-1 - MATCHUP LINE, WINNER/ODDS LINE, OPTIONAL NOTES
021000*    LINE, THEN A BLANK SEPARATOR LINE - ALWAYS IN THAT ORDER
021100     ADD 1 TO WS-MATCHUPS-WRITTEN-COUNT.
021200     MOVE TBL-GPR-HOME-TEAM-NAME (WS-GPR-SUB) TO WS-TRIM-FIELD.
021300     PERFORM 1400-TRIM-NAME-FIELD.
021400     MOVE WS-TRIM-FIELD TO WS-HOME-NAME-TRIMMED.
021500     MOVE WS-TRIM-LEN   TO WS-HOME-NAME-LEN.
021600     MOVE TBL-GPR-AWAY-TEAM-NAME (WS-GPR-SUB) TO WS-TRIM-FIELD.
021700     PERFORM 1400-TRIM-NAME-FIELD.
021800     MOVE WS-TRIM-FIELD TO WS-AWAY-NAME-TRIMMED.
021900     MOVE WS-TRIM-LEN   TO WS-AWAY-NAME-LEN.
022000     MOVE SPACE TO WS-MATCHUP-LINE.
022100     STRING WS-HOME-NAME-TRIMMED (1:WS-HOME-NAME-LEN)
022200                                          DELIMITED BY SIZE
022300            ' Vs. '                       DELIMITED BY SIZE
022400            WS-AWAY-NAME-TRIMMED (1:WS-AWAY-NAME-LEN)
022500                                          DELIMITED BY SIZE
022600         INTO WS-MATCHUP-LINE.
022700     MOVE WS-MATCHUP-LINE TO PR-LINE.
022800     WRITE PREDICTION-REPORT-RECORD.
022900     MOVE TBL-GPR-PREDICTED-WINNER (WS-GPR-SUB) TO WS-TRIM-FIELD.
023000     PERFORM 1400-TRIM-NAME-FIELD.
023100     MOVE WS-TRIM-FIELD TO WS-WINNER-NAME-TRIMMED.
023200     MOVE WS-TRIM-LEN   TO WS-WINNER-NAME-LEN.
023300     MOVE SPACE TO WS-WINNER-LINE.
023400     STRING 'Winner: '                     DELIMITED BY SIZE
023500            WS-WINNER-NAME-TRIMMED (1:WS-WINNER-NAME-LEN)
023600                                          DELIMITED BY SIZE
023700            ' ('                           DELIMITED BY SIZE
023800            TBL-GPR-AMERICAN-ODDS (WS-GPR-SUB)
023900                                          DELIMITED BY SPACE
024000            ')'                            DELIMITED BY SIZE
024100         INTO WS-WINNER-LINE.
024200     MOVE WS-WINNER-LINE TO PR-LINE.
024300     WRITE PREDICTION-REPORT-RECORD.
024400     IF TBL-GPR-NOTES (WS-GPR-SUB) NOT = SPACE
024500         MOVE TBL-GPR-NOTES (WS-GPR-SUB) TO WS-NL-NOTES
024600         MOVE WS-NOTES-LINE TO PR-LINE
024700         WRITE PREDICTION-REPORT-RECORD
024800     END-IF.
024900     MOVE WS-BLANK-LINE TO PR-LINE.
025000     WRITE PREDICTION-REPORT-RECORD.
025100*---------------------------------------------------------------*
025200 1400-TRIM-NAME-FIELD.
025300*---------------------------------------------------------------*
025400*    RIGHT-TRIMS WS-TRIM-FIELD BY SCANNING BACKWARD FOR THE
025500*    LAST NON-SPACE BYTE - NO INTRINSIC FUNCTIONS ON THIS
025600*    COMPILER, SO THE SCAN IS DONE BY HAND, ONE BYTE AT A TIME
025700     MOVE 40 TO WS-TRIM-LEN.
025800     PERFORM 1410-BACK-UP-ONE-BYTE
025900         UNTIL WS-TRIM-LEN = 1
026000         OR WS-TRIM-FIELD (WS-TRIM-LEN:1) NOT = SPACE.
026100*---------------------------------------------------------------*
026200 1410-BACK-UP-ONE-BYTE.
026300*---------------------------------------------------------------*
026400     SUBTRACT 1 FROM WS-TRIM-LEN.
026500*---------------------------------------------------------------*
026600 3000-CLOSE-REPORT-FILE.
026700*---------------------------------------------------------------*
026800     CLOSE PREDICTION-REPORT-FILE.
