000100*===============================================================*
000200* PROGRAM NAME:    HKSCORE
000300* ORIGINAL AUTHOR: R MATTHEWS
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/18/97 R MATTHEWS     CREATED FOR HOCKEYPREDICTOR NIGHTLY RUN HP0002
000900* 03/18/97 R MATTHEWS     SCORE = .4 WIN-PCT + .3 GOALDIFF/50 +   HP0002
001000*                         .2 SHOTS/2000 + .1 CORSI/5000, PER THE  HP0002
001100*                         ANALYTICS GROUP'S WEIGHTING MEMO
001200* 05/06/97 R MATTHEWS     ZERO-GAMES GUARD ADDED - A TEAM THAT    HP0031
001300*                         HAS NOT PLAYED NEVER WINS A COMPARISON
001400* 09/22/98 R MATTHEWS     SPLIT UNROUNDED/ROUNDED SCORES - THE    HP0117
001500*                         WINNER COMPARE MUST USE THE UNROUNDED
001600*                         VALUE, THE REPORT LINE SHOWS ROUNDED
001700* 02/04/99 T OKONKWO      Y2K - NO DATE FIELDS TOUCHED BY THIS    HPY2K01
001800*                         PROGRAM, REVIEWED AND SIGNED OFF
001900* 01/09/02 T OKONKWO      TIE TEXT STANDARDIZED TO MATCH THE      HP0198
002000*                         PRINTED REPORT WORDING EXACTLY
002100* 04/14/04 T OKONKWO      RECODED THE WORK FIELDS FROM COMP-3 TO  HP0241
002200*                         COMP - PACKED DECIMAL IS NOT THIS
002300*                         SHOP'S STANDARD FOR A BINARY WORK AREA
002400* 09/10/04 T OKONKWO      ADDED A CALLS-THIS-RUN COUNTER FOR THE  HP0252
002500*                         OPERATIONS TRACE DISPLAY
002600* 11/18/04 T OKONKWO      LK-TEAM-A/LK-TEAM-B WERE WRAPPING THE   HP0260
002700*                         COPY HKTEAM INSTEAD OF BECOMING IT -
002800*                         SWITCHED TO COPY ... REPLACING SO THE
002900*                         TEAM FIELDS ACTUALLY LAND UNDER THE
003000*                         LINKAGE PARAMETER NAMES
003100*===============================================================*
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID.  HKSCORE.
003400 AUTHOR.        R MATTHEWS.
003500 INSTALLATION.  HOCKEYPREDICTOR BATCH SYSTEMS.
003600 DATE-WRITTEN.  03/18/97.
003700 DATE-COMPILED.
003800 SECURITY.      NON-CONFIDENTIAL.
003900*===============================================================*
004000* THIS SUBPROGRAM TRANSLATES THE NIGHTLY TEAM-STRENGTH SCORING
004100* RULE.  GIVEN TWO TEAM-TABLE ENTRIES (HOME AND AWAY) IT
004200* COMPUTES EACH TEAM'S STRENGTH SCORE, ROUNDS A DISPLAY COPY OF
004300* EACH SCORE TO ONE DECIMAL, AND DETERMINES THE WINNER FROM THE
004400* UNROUNDED SCORES.  NO FILE I/O OF ITS OWN.
004500*===============================================================*
004600 ENVIRONMENT DIVISION.
004700*---------------------------------------------------------------*
004800 CONFIGURATION SECTION.
004900*---------------------------------------------------------------*
005000 SOURCE-COMPUTER. IBM-3096.
005100 OBJECT-COMPUTER. IBM-3096.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM
005400     CLASS NUMERIC-DIGITS IS '0' THRU '9'
005500     UPSI-0 ON STATUS IS WS-REPROCESS-SW.
005600*===============================================================*
005700 DATA DIVISION.
005800*---------------------------------------------------------------*
005900 WORKING-STORAGE SECTION.
006000*---------------------------------------------------------------*
006100 01  WS-GAMES-PLAYED-COUNTS.
006200     05  WS-GAMES-PLAYED-A             PIC S9(05) COMP.
006300     05  WS-GAMES-PLAYED-B             PIC S9(05) COMP.
006400     05  FILLER                       PIC X(04).
006500* ALTERNATE SINGLE-FIELD VIEW USED WHEN THE SAME GAMES-PLAYED
006600* CHECK IS RUN TWICE (ONCE FOR TEAM A, ONCE FOR TEAM B) THROUGH
006700* A COMMON PARAGRAPH RATHER THAN WRITING THE GUARD TWICE.
006800 01  WS-GAMES-PLAYED-CHECK REDEFINES WS-GAMES-PLAYED-COUNTS.
006900     05  WS-GAMES-PLAYED-CURRENT       PIC S9(05) COMP.
007000     05  FILLER                       PIC X(09).
007100*---------------------------------------------------------------*
007200 01  WS-SCORE-WORK-AREA.
007300     05  WS-WIN-PCT-A                  PIC S9(03)V9(09) COMP.
007400     05  WS-GOAL-DIFF-FAC-A             PIC S9(03)V9(09) COMP.
007500     05  WS-SHOTS-FAC-A                 PIC S9(03)V9(09) COMP.
007600     05  WS-CORSI-FAC-A                 PIC S9(03)V9(09) COMP.
007700     05  WS-SCORE-A                     PIC S9(03)V9(09) COMP.
007800     05  WS-WIN-PCT-B                  PIC S9(03)V9(09) COMP.
007900     05  WS-GOAL-DIFF-FAC-B             PIC S9(03)V9(09) COMP.
008000     05  WS-SHOTS-FAC-B                 PIC S9(03)V9(09) COMP.
008100     05  WS-CORSI-FAC-B                 PIC S9(03)V9(09) COMP.
008200     05  WS-SCORE-B                     PIC S9(03)V9(09) COMP.
008300     05  FILLER                       PIC X(06).
008400* ALTERNATE NAME VIEW OF THE TWO FINAL SCORES ONLY, USED BY
008500* THE WINNER-COMPARE PARAGRAPH SO IT DOES NOT HAVE TO QUALIFY
008600* THROUGH THE WHOLE WORK AREA JUST TO REACH THE TWO TOTALS.
008700 01  WS-SCORE-TOTALS-VIEW REDEFINES WS-SCORE-WORK-AREA.
008800     05  FILLER                       PIC X(32).
008900     05  WS-TOTAL-SCORE-A              PIC S9(03)V9(09) COMP.
009000     05  FILLER                       PIC X(32).
009100     05  WS-TOTAL-SCORE-B              PIC S9(03)V9(09) COMP.
009200     05  FILLER                       PIC X(06).
009300*---------------------------------------------------------------*
009400 01  WS-DISPLAY-SCORE-AREA.
009500     05  WS-SCORE-A-ROUNDED             PIC S9(03)V9(01).
009600     05  WS-SCORE-B-ROUNDED             PIC S9(03)V9(01).
009700     05  FILLER                       PIC X(04).
009800*---------------------------------------------------------------*
009900 01  WS-LOW-VALUE-SCORE                PIC S9(03)V9(09)
010000                                         VALUE -999.999999999.
010100*---------------------------------------------------------------*
010200 01  WS-REPROCESS-SW                   PIC X(01) VALUE 'N'.
010300*---------------------------------------------------------------*
010400* HP0252 - SIMPLE RUN-LIFE CALL COUNTER FOR THE OPERATIONS
010500* TRACE DISPLAY.  WORKING-STORAGE SURVIVES ACROSS CALLS WITHIN
010600* A RUN UNIT SO THIS ACCUMULATES FOR AS LONG AS HKDRIVE IS UP.
010700 77  WS-CALLS-THIS-RUN                 PIC S9(04) COMP VALUE ZERO.
010800*===============================================================*
010900 LINKAGE SECTION.
011000*---------------------------------------------------------------*
011100     COPY HKTEAM REPLACING TEAM-RECORD BY LK-TEAM-A.
011200     COPY HKTEAM REPLACING TEAM-RECORD BY LK-TEAM-B.
011300 01  LK-RESULT.
011400     05  LK-SCORE-A-ROUNDED             PIC S9(03)V9(01).
011500     05  LK-SCORE-B-ROUNDED             PIC S9(03)V9(01).
011600     05  LK-WINNER-NAME                PIC X(40).
011700     05  FILLER                       PIC X(08).
011800*===============================================================*
011900 PROCEDURE DIVISION USING LK-TEAM-A, LK-TEAM-B, LK-RESULT.
012000*---------------------------------------------------------------*
012100 0000-MAIN-LINE.
012200*---------------------------------------------------------------*
012300     ADD 1 TO WS-CALLS-THIS-RUN.
012400     PERFORM 1000-COMPUTE-SCORE-A.
012500     PERFORM 1100-COMPUTE-SCORE-B.
012600     PERFORM 1300-ROUND-FOR-DISPLAY.
012700     PERFORM 2000-DETERMINE-WINNER.
012800     GOBACK.
012900*---------------------------------------------------------------*
013000 1000-COMPUTE-SCORE-A.
013100*---------------------------------------------------------------*
013200*    PS-1 - TEAM STRENGTH SCORE FOR TEAM A
013300     COMPUTE WS-GAMES-PLAYED-A
013400         = TEAM-WINS OF LK-TEAM-A + TEAM-LOSSES OF LK-TEAM-A
013500         + TEAM-OT-LOSSES OF LK-TEAM-A.
013600     IF WS-GAMES-PLAYED-A = 0
013700         MOVE WS-LOW-VALUE-SCORE TO WS-SCORE-A
013800     ELSE
013900         PERFORM 1200-SAFE-WIN-PCT-A
014000         COMPUTE WS-GOAL-DIFF-FAC-A
014100             = TEAM-GOAL-DIFFERENTIAL OF LK-TEAM-A / 50
014200         COMPUTE WS-SHOTS-FAC-A
014300             = TEAM-SHOTS-FOR OF LK-TEAM-A / 2000
014400         COMPUTE WS-CORSI-FAC-A
014500             = TEAM-CORSI-FOR OF LK-TEAM-A / 5000
014600         COMPUTE WS-SCORE-A
014700             = (WS-WIN-PCT-A * 0.4)
014800             + (WS-GOAL-DIFF-FAC-A * 0.3)
014900             + (WS-SHOTS-FAC-A * 0.2)
015000             + (WS-CORSI-FAC-A * 0.1)
015100     END-IF.
015200*---------------------------------------------------------------*
015300 1100-COMPUTE-SCORE-B.
015400*---------------------------------------------------------------*
015500*    PS-1 - TEAM STRENGTH SCORE FOR TEAM B
015600     COMPUTE WS-GAMES-PLAYED-B
015700         = TEAM-WINS OF LK-TEAM-B + TEAM-LOSSES OF LK-TEAM-B
015800         + TEAM-OT-LOSSES OF LK-TEAM-B.
015900     IF WS-GAMES-PLAYED-B = 0
016000         MOVE WS-LOW-VALUE-SCORE TO WS-SCORE-B
016100     ELSE
016200         PERFORM 1210-SAFE-WIN-PCT-B
016300         COMPUTE WS-GOAL-DIFF-FAC-B
016400             = TEAM-GOAL-DIFFERENTIAL OF LK-TEAM-B / 50
016500         COMPUTE WS-SHOTS-FAC-B
016600             = TEAM-SHOTS-FOR OF LK-TEAM-B / 2000
016700         COMPUTE WS-CORSI-FAC-B
016800             = TEAM-CORSI-FOR OF LK-TEAM-B / 5000
016900         COMPUTE WS-SCORE-B
017000             = (WS-WIN-PCT-B * 0.4)
017100             + (WS-GOAL-DIFF-FAC-B * 0.3)
017200             + (WS-SHOTS-FAC-B * 0.2)
017300             + (WS-CORSI-FAC-B * 0.1)
017400     END-IF.
017500*---------------------------------------------------------------*
017600 1200-SAFE-WIN-PCT-A.
017700*---------------------------------------------------------------*
017800*    GUARDED DIVIDE - WS-GAMES-PLAYED-A IS ALREADY KNOWN
017900*    NON-ZERO BY THE CALLER AT THIS POINT
018000     COMPUTE WS-WIN-PCT-A
018100         = TEAM-WINS OF LK-TEAM-A / WS-GAMES-PLAYED-A.
018200*---------------------------------------------------------------*
018300 1210-SAFE-WIN-PCT-B.
018400*---------------------------------------------------------------*
018500     COMPUTE WS-WIN-PCT-B
018600         = TEAM-WINS OF LK-TEAM-B / WS-GAMES-PLAYED-B.
018700*---------------------------------------------------------------*
018800 1300-ROUND-FOR-DISPLAY.
018900*---------------------------------------------------------------*
019000*    PS-2 - DISPLAY ROUNDING ONLY, THE WINNER COMPARE IN
019100*    2000-DETERMINE-WINNER BELOW STILL USES THE UNROUNDED
019200*    WS-SCORE-A/WS-SCORE-B
019300     COMPUTE WS-SCORE-A-ROUNDED ROUNDED = WS-SCORE-A.
019400     COMPUTE WS-SCORE-B-ROUNDED ROUNDED = WS-SCORE-B.
019500     MOVE WS-SCORE-A-ROUNDED TO LK-SCORE-A-ROUNDED.
019600     MOVE WS-SCORE-B-ROUNDED TO LK-SCORE-B-ROUNDED.
019700*---------------------------------------------------------------*
019800 2000-DETERMINE-WINNER.
019900*---------------------------------------------------------------*
020000*    PS-3 - WINNER DETERMINATION ON THE UNROUNDED SCORES
020100     IF WS-SCORE-A > WS-SCORE-B
020200         MOVE TEAM-NAME OF LK-TEAM-A TO LK-WINNER-NAME
020300     ELSE
020400         IF WS-SCORE-B > WS-SCORE-A
020500             MOVE TEAM-NAME OF LK-TEAM-B TO LK-WINNER-NAME
020600         ELSE
020700             MOVE 'Tie / Too close to call' TO LK-WINNER-NAME
020800         END-IF
020900     END-IF.
